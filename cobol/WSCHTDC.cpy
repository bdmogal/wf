000100*                                                                         
000200*----------------------------------------------------------               
000300* WSCHTDC  --  TASK-DETAIL-RECORD                                         
000400*----------------------------------------------------------               
000500* One per task named on the TASK-LIST-RECORD, in the same                 
000600* order.  Carries the task's job type and its dependency                  
000700* name list (tasks this one must wait behind).                            
000800*----------------------------------------------------------               
000900* Maint history:                                                          
001000*  1984-02-14 DKR  WSCH-118  Original layout.                             
001100*  1991-07-09 MTF  WSCH-266  Raised dependency table from                 
001200*                            6 to 10 entries.                             
001300*  1998-11-03 PJL  WSCH-402  Y2K review -- no date fields                 
001400*                            in this record, no changes.                  
001500*----------------------------------------------------------               
001600 01  TASK-DETAIL-RECORD.                                                  
001700     05  TD-TASK-NAME            PIC X(08).                               
001800     05  TD-JOB-TYPE             PIC X(12).                               
001900     05  TD-DEP-COUNT            PIC 9(02).                               
002000         88  TD-NO-DEPENDENCIES  VALUE ZERO.                              
002100     05  TD-DEP-COUNT-X REDEFINES                                         
002200         TD-DEP-COUNT            PIC X(02).                               
002300     05  TD-DEPENDENCIES                                                  
002400             OCCURS 10 TIMES                                              
002500             INDEXED BY TD-DEP-NDX PIC X(08).                             
002600     05  FILLER                  PIC X(58).                               
002700*                                                                         
