000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                         
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                         
000300 ?SEARCH  =WSCHLIB                                                        
000400 ?NOLMAP, SYMBOLS, INSPECT                                                
000500 ?SAVE ALL                                                                
000600 ?SAVEABEND                                                               
000700 ?LINES 66                                                                
000800 ?CHECK 3                                                                 
000900                                                                          
001000  IDENTIFICATION DIVISION.                                                
001100                                                                          
001200  PROGRAM-ID.       WSCHGN0M.                                             
001300  AUTHOR.           D K ROSEN.                                            
001400  INSTALLATION.     CENTRAL COMPUTER CENTER - BATCH SCHEDULING.           
001500  DATE-WRITTEN.     02/14/84.                                             
001600  DATE-COMPILED.                                                          
001700  SECURITY.         UNCLASSIFIED - INTERNAL USE ONLY.                     
001800                                                                          
001900*****************************************************************         
002000* Last Change       :: 2003-02-19                                         
002100* Last Version      :: C.06.00                                            
002200* Short Description :: Workflow Stage Scheduler - generator module        
002300*                                                                         
002400* Change History (update version + date above when changed)               
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!          
002600*----------------------------------------------------------------         
002700* Vers.   | Date       | By  | Comment                                    
002800*---------|------------|-----|--------------------------------            
002900* A.00.00 | 1984-02-14 | DKR | WSCH-118 Original coding.                  
003000* A.01.00 | 1986-09-02 | DKR | WSCH-140 Raised task table to 50           
003100*         |            |     | entries per Ops Sched request.             
003200* B.00.00 | 1989-05-30 | RTH | WSCH-205 Added dependency-cycle            
003300*         |            |     | detection - prior release looped.          
003400* B.01.00 | 1991-07-09 | MTF | WSCH-266 Raised dependency list to         
003500*         |            |     | 10 entries per task.                       
003600* C.00.00 | 1994-03-18 | RTH | WSCH-331 Rewritten against the new         
003700*         |            |     | shop batch-driver framework.               
003800* C.01.00 | 1996-11-21 | PJL | WSCH-355 Trace switch added for            
003900*         |            |     | Ops - UPSI-0 echoes each task add.         
004000* C.02.00 | 1998-01-06 | PJL | WSCH-402 Y2K review completed - no         
004100*         |            |     | date fields in this module.                
004200* C.03.00 | 1998-11-09 | DKR | WSCH-410 Corrected stage numbering         
004300*         |            |     | on runs with more than 9 stages.           
004400* C.04.00 | 1999-01-11 | MTF | WSCH-417 Return task/stage counts          
004500*         |            |     | to the driver in LINK-DATA.                
004600* C.05.00 | 2002-06-05 | TWK | WSCH-455 Corrected stage-name literal      
004700*         |            |     | to mixed case (Stage1, not STAGE1)         
004800*         |            |     | per Ops report.                            
004900* C.06.00 | 2003-02-19 | RTH | WSCH-461 Removed the UPSI-0 trace          
005000*         |            |     | switch added by C.01.00 - it was           
005100*         |            |     | never wired to a live Ops report,          
005200*         |            |     | and dropped the unused TOP-OF-FORM         
005300*         |            |     | entry in SPECIAL-NAMES with it.            
005400*----------------------------------------------------------------         
005500*                                                                         
005600* Program Description                                                     
005700* --------------------                                                    
005800*                                                                         
005900* Reads TASKS-IN (one TASK-LIST-RECORD control record followed by         
006000* one TASK-DETAIL-RECORD per task) and builds an in-memory task           
006100* table, rejecting the run on a duplicate task name, an unknown or        
006200* self-referencing dependency.  Schedules the tasks into numbered         
006300* stages by repeated sweeps of the table - a task joins a stage           
006400* once every dependency it has is already scheduled into an               
006500* earlier stage - and writes the Workflow Stage Report to                 
006600* STAGE-RPT.  A sweep that schedules nothing while tasks remain           
006700* unscheduled means a dependency cycle - the run is aborted rather        
006800* than looping.                                                           
006900*                                                                         
007000*****************************************************************         
007100*                                                                         
007200  ENVIRONMENT DIVISION.                                                   
007300                                                                          
007400  CONFIGURATION SECTION.                                                  
007500  SPECIAL-NAMES.                                                          
007600      SWITCH-15 IS SHOW-VERSION-SW ON STATUS IS SHOW-VERSION.             
007700                                                                          
007800  INPUT-OUTPUT SECTION.                                                   
007900  FILE-CONTROL.                                                           
008000                                                                          
008100      SELECT TASKS-IN                                                     
008200          ASSIGN TO "TASKS-IN"                                            
008300          ORGANIZATION IS LINE SEQUENTIAL                                 
008400          FILE STATUS IS TASKS-IN-STATUS.                                 
008500                                                                          
008600      SELECT STAGE-RPT                                                    
008700          ASSIGN TO "STGRPT"                                              
008800          ORGANIZATION IS LINE SEQUENTIAL                                 
008900          FILE STATUS IS STAGE-RPT-STATUS.                                
009000                                                                          
009100  DATA DIVISION.                                                          
009200  FILE SECTION.                                                           
009300                                                                          
009400*----------------------------------------------------------------         
009500* TASKS-IN carries both record types the input unit produces - the        
009600* control record and the (larger count of) detail records - so the        
009700* FD record area is sized to the wider of the two and READ INTO           
009800* moves it down to whichever copybook layout is expected next.            
009900*----------------------------------------------------------------         
010000  FD  TASKS-IN                                                            
010100      LABEL RECORDS ARE STANDARD.                                         
010200  01  TASKS-IN-RECORD             PIC X(408).                             
010300                                                                          
010400*----------------------------------------------------------------         
010500* STAGE-RPT is the Workflow Stage Report - header line, one detail        
010600* line per task, blank separator line, per stage.                         
010700*----------------------------------------------------------------         
010800  FD  STAGE-RPT                                                           
010900      LABEL RECORDS ARE STANDARD.                                         
011000  01  STAGE-RPT-REC               PIC X(132).                             
011100                                                                          
011200  WORKING-STORAGE SECTION.                                                
011300                                                                          
011400*----------------------------------------------------------------         
011500* COMP-FELDER - binary counters and subscripts.                           
011600*----------------------------------------------------------------         
011700  01  COMP-FELDER.                                                        
011800      05  C4-I1                  PIC S9(04) COMP.                         
011900      05  C4-I2                  PIC S9(04) COMP.                         
012000      05  C4-I3                  PIC S9(04) COMP.                         
012100      05  C4-I4                  PIC S9(04) COMP.                         
012200      05  C4-STG                 PIC S9(04) COMP.                         
012300      05  C4-PTR                 PIC S9(04) COMP.                         
012400      05  C9-SCHED-COUNT         PIC S9(04) COMP VALUE ZERO.              
012500      05  C9-STAGE-COUNT         PIC S9(04) COMP VALUE ZERO.              
012600      05  FILLER                 PIC X(04).                               
012700                                                                          
012800*----------------------------------------------------------------         
012900* DISPLAY-FELDER - zoned work fields for messages/edits.                  
013000*----------------------------------------------------------------         
013100  01  DISPLAY-FELDER.                                                     
013200      05  D-STG-EDIT             PIC Z9.                                  
013300      05  D-STG-CNT              PIC 9(02).                               
013400      05  FILLER                 PIC X(04).                               
013500                                                                          
013600*----------------------------------------------------------------         
013700* KONSTANTE-FELDER - literals.                                            
013800*----------------------------------------------------------------         
013900  01  KONSTANTE-FELDER.                                                   
014000      05  K-MODUL                PIC X(08) VALUE "WSCHGN0M".              
014100      05  K-STAGE-LIT            PIC X(05) VALUE "Stage".                 
014200      05  FILLER                 PIC X(04).                               
014300                                                                          
014400*----------------------------------------------------------------         
014500* SCHALTER - status bytes, 88-level switches.                             
014600*----------------------------------------------------------------         
014700  01  SCHALTER.                                                           
014800      05  PRG-STATUS             PIC 9      VALUE ZERO.                   
014900          88  PRG-OK                        VALUE ZERO.                   
015000          88  PRG-ABORT                     VALUE 1.                      
015100      05  TASKS-IN-STATUS        PIC X(02)  VALUE "00".                   
015200          88  TASKS-IN-OK                   VALUE "00".                   
015300          88  TASKS-IN-EOF                  VALUE "10".                   
015400      05  REC-STAT REDEFINES TASKS-IN-STATUS.                             
015500          10  TASKS-IN-STATUS-1  PIC X.                                   
015600          10  TASKS-IN-STATUS-2  PIC X.                                   
015700      05  STAGE-RPT-STATUS       PIC X(02)  VALUE "00".                   
015800          88  STAGE-RPT-OK                  VALUE "00".                   
015900      05  SEARCH-FLAG            PIC X      VALUE "N".                    
016000          88  SEARCH-FOUND                  VALUE "Y".                    
016100          88  SEARCH-NOT-FOUND              VALUE "N".                    
016200      05  DEPS-READY-FLAG        PIC X      VALUE "Y".                    
016300          88  DEPS-READY                    VALUE "Y".                    
016400          88  DEPS-NOT-READY                VALUE "N".                    
016500      05  FILLER                 PIC X(04).                               
016600                                                                          
016700*----------------------------------------------------------------         
016800* WORK-FELDER - scratch text areas.                                       
016900*----------------------------------------------------------------         
017000  01  WORK-FELDER.                                                        
017100      05  MSG-LINE               PIC X(60).                               
017200      05  FILLER                 PIC X(04).                               
017300                                                                          
017400*----------------------------------------------------------------         
017500* Run date, broken out for the Ops trace line at startup.                 
017600*----------------------------------------------------------------         
017700  01  W-RUN-DATE-STD             PIC 9(06).                               
017800  01  W-RUN-DATE-R REDEFINES W-RUN-DATE-STD.                              
017900      05  W-RUN-YY              PIC 9(02).                                
018000      05  W-RUN-MM              PIC 9(02).                                
018100      05  W-RUN-DD              PIC 9(02).                                
018200                                                                          
018300*----------------------------------------------------------------         
018400* Shared record layouts, from the shop copybook library.                  
018500*----------------------------------------------------------------         
018600      COPY WSCHTLC OF "=WSCHLIB".                                         
018700      COPY WSCHTDC OF "=WSCHLIB".                                         
018800      COPY WSCHRPC OF "=WSCHLIB".                                         
018900                                                                          
019000*----------------------------------------------------------------         
019100* TASK-TABLE - the in-memory task list, held in input (add) order.        
019200* TSK-STAGE-NO is zero until the task is placed by the D-series;          
019300* a non-zero value is the 1-based stage the task was scheduled            
019400* into.                                                                   
019500*----------------------------------------------------------------         
019600  01  TASK-TABLE.                                                         
019700      05  TSK-ENTRY OCCURS 50 TIMES.                                      
019800          10  TSK-NAME           PIC X(08).                               
019900          10  TSK-JOB-TYPE       PIC X(12).                               
020000          10  TSK-DEP-COUNT      PIC 9(02) COMP.                          
020100              88  TSK-NO-DEPS                VALUE ZERO.                  
020200          10  TSK-DEPENDENCIES OCCURS 10 TIMES                            
020300                                 PIC X(08).                               
020400          10  TSK-STAGE-NO       PIC 9(02) COMP VALUE ZERO.               
020500          10  FILLER             PIC X(04).                               
020600      05  FILLER                 PIC X(02).                               
020700                                                                          
020800*----------------------------------------------------------------         
020900* STAGE-TABLE - the ordered list of Stages built by the D-series.         
021000* STG-TASK-NDX-LIST(n, p) holds the TASK-TABLE subscript of the           
021100* p-th task added to stage n, in the order it was added.                  
021200*----------------------------------------------------------------         
021300  01  STAGE-TABLE.                                                        
021400      05  STG-ENTRY OCCURS 50 TIMES.                                      
021500          10  STG-TASK-COUNT     PIC 9(02) COMP VALUE ZERO.               
021600          10  STG-TASK-NDX-LIST OCCURS 50 TIMES                           
021700                                 PIC 9(02) COMP.                          
021800          10  FILLER             PIC X(04).                               
021900      05  FILLER                 PIC X(02).                               
022000                                                                          
022100*----------------------------------------------------------------         
022200* LINK-REC - the driver/module parameter block.  LINK-RC is 0 on          
022300* a completed run, 9999 on a fatal error (uniqueness, referential,        
022400* self-dependency or cycle failure) - no report is produced in the        
022500* latter case.  LINK-DATA carries the final counts back for the           
022600* driver's own completion banner.                                         
022700*----------------------------------------------------------------         
022800  LINKAGE SECTION.                                                        
022900                                                                          
023000  01  LINK-REC.                                                           
023100      05  LINK-HDR.                                                       
023200          10  LINK-RC            PIC S9(04) COMP.                         
023300      05  LINK-DATA.                                                      
023400          10  LINK-TASK-COUNT    PIC 9(03).                               
023500          10  LINK-STAGE-COUNT   PIC 9(02).                               
023600          10  FILLER             PIC X(02).                               
023700                                                                          
023800  PROCEDURE DIVISION USING LINK-REC.                                      
023900                                                                          
024000*----------------------------------------------------------------         
024100* MAIN CONTROL                                                            
024200* Version-display switch short-circuits the whole run; otherwise          
024300* run the three phases and unwind through B090 either way.                
024400*----------------------------------------------------------------         
024500  A100-STEUERUNG SECTION.                                                 
024600 A100-00.                                                                 
024700      IF SHOW-VERSION                                                     
024800          DISPLAY K-MODUL " -- " FUNCTION WHEN-COMPILED                   
024900          GO TO A100-99                                                   
025000      END-IF.                                                             
025100      PERFORM B000-VORLAUF.                                               
025200      IF PRG-ABORT                                                        
025300          GO TO A100-90                                                   
025400      END-IF.                                                             
025500      PERFORM B100-VERARBEITUNG.                                          
025600  A100-90.                                                                
025700      PERFORM B090-ENDE.                                                  
025800 A100-99.                                                                 
025900      EXIT PROGRAM.                                                       
026000                                                                          
026100*----------------------------------------------------------------         
026200* STARTUP                                                                 
026300* Clear the working tables, open the files, and read the control          
026400* record that gives the task count and name list.                         
026500*----------------------------------------------------------------         
026600  B000-VORLAUF SECTION.                                                   
026700 B000-00.                                                                 
026800      PERFORM C000-INIT-TABLES.                                           
026900      PERFORM F100-OPEN-FILES.                                            
027000      IF PRG-ABORT                                                        
027100          GO TO B000-99                                                   
027200      END-IF.                                                             
027300      PERFORM C010-READ-CONTROL.                                          
027400 B000-99.                                                                 
027500      EXIT.                                                               
027600                                                                          
027700*----------------------------------------------------------------         
027800* CLEAR WORKING TABLES                                                    
027900*----------------------------------------------------------------         
028000  C000-INIT-TABLES SECTION.                                               
028100 C000-00.                                                                 
028200      MOVE ZERO TO C9-STAGE-COUNT.                                        
028300      MOVE ZERO TO C9-SCHED-COUNT.                                        
028400      PERFORM C005-INIT-ONE-TASK                                          
028500          VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 50.                     
028600 C000-99.                                                                 
028700      EXIT.                                                               
028800                                                                          
028900*----------------------------------------------------------------         
029000* CLEAR ONE TASK-TABLE ENTRY                                              
029100*----------------------------------------------------------------         
029200  C005-INIT-ONE-TASK SECTION.                                             
029300 C005-00.                                                                 
029400      MOVE SPACES TO TSK-NAME(C4-I1).                                     
029500      MOVE SPACES TO TSK-JOB-TYPE(C4-I1).                                 
029600      MOVE ZERO TO TSK-DEP-COUNT(C4-I1).                                  
029700      MOVE ZERO TO TSK-STAGE-NO(C4-I1).                                   
029800 C005-99.                                                                 
029900      EXIT.                                                               
030000                                                                          
030100*----------------------------------------------------------------         
030200* OPEN FILES                                                              
030300*----------------------------------------------------------------         
030400  F100-OPEN-FILES SECTION.                                                
030500 F100-00.                                                                 
030600      OPEN INPUT TASKS-IN.                                                
030700      IF NOT TASKS-IN-OK                                                  
030800          MOVE "TASKS-IN OPEN FAILED" TO MSG-LINE                         
030900          PERFORM Z900-ABEND                                              
031000          GO TO F100-99                                                   
031100      END-IF.                                                             
031200      OPEN OUTPUT STAGE-RPT.                                              
031300      IF NOT STAGE-RPT-OK                                                 
031400          MOVE "STAGE-RPT OPEN FAILED" TO MSG-LINE                        
031500          PERFORM Z900-ABEND                                              
031600      END-IF.                                                             
031700 F100-99.                                                                 
031800      EXIT.                                                               
031900                                                                          
032000*----------------------------------------------------------------         
032100* READ THE CONTROL RECORD                                                 
032200* Picks up the ordered task-name list and the count of detail             
032300* records that follow it.                                                 
032400*----------------------------------------------------------------         
032500  C010-READ-CONTROL SECTION.                                              
032600 C010-00.                                                                 
032700      READ TASKS-IN INTO TASK-LIST-RECORD                                 
032800          AT END                                                          
032900              MOVE "TASKS-IN EMPTY - NO CONTROL RECORD"                   
033000                  TO MSG-LINE                                             
033100              PERFORM Z900-ABEND                                          
033200      END-READ.                                                           
033300 C010-99.                                                                 
033400      EXIT.                                                               
033500                                                                          
033600*----------------------------------------------------------------         
033700* MAIN PROCESSING                                                         
033800* Reads the detail records into the task table, sweeps the tasks          
033900* into stages, then prints the report - each phase checked for            
034000* an abort before the next is allowed to start.                           
034100*----------------------------------------------------------------         
034200  B100-VERARBEITUNG SECTION.                                              
034300 B100-00.                                                                 
034400      PERFORM C100-READ-DETAIL-LOOP.                                      
034500      IF PRG-ABORT                                                        
034600          GO TO B100-99                                                   
034700      END-IF.                                                             
034800      PERFORM D000-BUILD-STAGES.                                          
034900      IF PRG-ABORT                                                        
035000          GO TO B100-99                                                   
035100      END-IF.                                                             
035200      PERFORM E000-PRINT-REPORT.                                          
035300 B100-99.                                                                 
035400      EXIT.                                                               
035500                                                                          
035600*----------------------------------------------------------------         
035700* READ ALL TASK-DETAIL RECORDS                                            
035800* One detail record per name in the control record's list, read           
035900* in that order.                                                          
036000*----------------------------------------------------------------         
036100  C100-READ-DETAIL-LOOP SECTION.                                          
036200 C100-00.                                                                 
036300      PERFORM C110-READ-ONE-DETAIL                                        
036400          VARYING C4-I1 FROM 1 BY 1                                       
036500          UNTIL C4-I1 > TASK-COUNT OR PRG-ABORT.                          
036600 C100-99.                                                                 
036700      EXIT.                                                               
036800                                                                          
036900*----------------------------------------------------------------         
037000* READ AND ADD ONE TASK                                                   
037100*----------------------------------------------------------------         
037200  C110-READ-ONE-DETAIL SECTION.                                           
037300 C110-00.                                                                 
037400      READ TASKS-IN INTO TASK-DETAIL-RECORD                               
037500          AT END                                                          
037600              MOVE "TASKS-IN SHORT - MISSING DETAIL RECORD"               
037700                  TO MSG-LINE                                             
037800              PERFORM Z900-ABEND                                          
037900              GO TO C110-99                                               
038000      END-READ.                                                           
038100      PERFORM C200-ADD-TASK.                                              
038200 C110-99.                                                                 
038300      EXIT.                                                               
038400                                                                          
038500*----------------------------------------------------------------         
038600* ADD ONE TASK TO THE TABLE                                               
038700* Enforces the uniqueness rule, the referential-integrity rule            
038800* and the no-self-dependency rule before the task is added to             
038900* TASK-TABLE.  C4-I1 is this task's own (new) table position.             
039000*----------------------------------------------------------------         
039100  C200-ADD-TASK SECTION.                                                  
039200 C200-00.                                                                 
039300      SET SEARCH-NOT-FOUND TO TRUE.                                       
039400      IF C4-I1 > 1                                                        
039500          PERFORM C210-CHK-DUP-NAME                                       
039600              VARYING C4-I3 FROM 1 BY 1                                   
039700              UNTIL C4-I3 > (C4-I1 - 1) OR SEARCH-FOUND                   
039800      END-IF.                                                             
039900      IF SEARCH-FOUND                                                     
040000          STRING "DUPLICATE TASK NAME: " DELIMITED BY SIZE                
040100                 TD-TASK-NAME DELIMITED BY SPACE                          
040200              INTO MSG-LINE                                               
040300          PERFORM Z900-ABEND                                              
040400          GO TO C200-99                                                   
040500      END-IF.                                                             
040600      IF NOT TD-NO-DEPENDENCIES                                           
040700          PERFORM C220-CHK-ONE-DEP                                        
040800              VARYING C4-I2 FROM 1 BY 1                                   
040900              UNTIL C4-I2 > TD-DEP-COUNT OR PRG-ABORT                     
041000      END-IF.                                                             
041100      IF PRG-ABORT                                                        
041200          GO TO C200-99                                                   
041300      END-IF.                                                             
041400      MOVE TD-TASK-NAME TO TSK-NAME(C4-I1).                               
041500      MOVE TD-JOB-TYPE TO TSK-JOB-TYPE(C4-I1).                            
041600      MOVE TD-DEP-COUNT TO TSK-DEP-COUNT(C4-I1).                          
041700      MOVE ZERO TO TSK-STAGE-NO(C4-I1).                                   
041800      IF NOT TD-NO-DEPENDENCIES                                           
041900          PERFORM C230-COPY-ONE-DEP                                       
042000              VARYING C4-I2 FROM 1 BY 1                                   
042100              UNTIL C4-I2 > TD-DEP-COUNT                                  
042200      END-IF.                                                             
042300 C200-99.                                                                 
042400      EXIT.                                                               
042500                                                                          
042600*----------------------------------------------------------------         
042700* COMPARE AGAINST ONE EARLIER TASK                                        
042800*----------------------------------------------------------------         
042900  C210-CHK-DUP-NAME SECTION.                                              
043000 C210-00.                                                                 
043100      IF TSK-NAME(C4-I3) = TD-TASK-NAME                                   
043200          SET SEARCH-FOUND TO TRUE                                        
043300      END-IF.                                                             
043400 C210-99.                                                                 
043500      EXIT.                                                               
043600                                                                          
043700*----------------------------------------------------------------         
043800* CHECK ONE DEPENDENCY NAME                                               
043900* Rejects a self-dependency outright, then confirms the named             
044000* dependency is already a task in the graph.                              
044100*----------------------------------------------------------------         
044200  C220-CHK-ONE-DEP SECTION.                                               
044300 C220-00.                                                                 
044400      IF TD-DEPENDENCIES(C4-I2) = TD-TASK-NAME                            
044500          STRING "SELF-DEPENDENCY: " DELIMITED BY SIZE                    
044600                 TD-TASK-NAME DELIMITED BY SPACE                          
044700              INTO MSG-LINE                                               
044800          PERFORM Z900-ABEND                                              
044900          GO TO C220-99                                                   
045000      END-IF.                                                             
045100      SET SEARCH-NOT-FOUND TO TRUE.                                       
045200      PERFORM C225-CHK-DEP-EXISTS                                         
045300          VARYING C4-I3 FROM 1 BY 1                                       
045400          UNTIL C4-I3 > (C4-I1 - 1) OR SEARCH-FOUND.                      
045500      IF NOT SEARCH-FOUND                                                 
045600          STRING "UNKNOWN DEPENDENCY: " DELIMITED BY SIZE                 
045700                 TD-DEPENDENCIES(C4-I2) DELIMITED BY SPACE                
045800              INTO MSG-LINE                                               
045900          PERFORM Z900-ABEND                                              
046000      END-IF.                                                             
046100 C220-99.                                                                 
046200      EXIT.                                                               
046300                                                                          
046400*----------------------------------------------------------------         
046500* COMPARE AGAINST ONE EARLIER TASK                                        
046600*----------------------------------------------------------------         
046700  C225-CHK-DEP-EXISTS SECTION.                                            
046800 C225-00.                                                                 
046900      IF TSK-NAME(C4-I3) = TD-DEPENDENCIES(C4-I2)                         
047000          SET SEARCH-FOUND TO TRUE                                        
047100      END-IF.                                                             
047200 C225-99.                                                                 
047300      EXIT.                                                               
047400                                                                          
047500*----------------------------------------------------------------         
047600* COPY ONE DEPENDENCY NAME INTO TASK-TABLE                                
047700*----------------------------------------------------------------         
047800  C230-COPY-ONE-DEP SECTION.                                              
047900 C230-00.                                                                 
048000      MOVE TD-DEPENDENCIES(C4-I2)                                         
048100          TO TSK-DEPENDENCIES(C4-I1 C4-I2).                               
048200 C230-99.                                                                 
048300      EXIT.                                                               
048400                                                                          
048500*----------------------------------------------------------------         
048600* BUILD STAGES - SWEEP UNTIL DONE                                         
048700* Repeatedly close out one stage at a time until every task has           
048800* been scheduled; D100 aborts the run itself if a sweep places            
048900* nothing (a dependency cycle).                                           
049000*----------------------------------------------------------------         
049100  D000-BUILD-STAGES SECTION.                                              
049200 D000-00.                                                                 
049300      PERFORM D100-STAGE-SWEEP                                            
049400          UNTIL C9-SCHED-COUNT = TASK-COUNT OR PRG-ABORT.                 
049500 D000-99.                                                                 
049600      EXIT.                                                               
049700                                                                          
049800*----------------------------------------------------------------         
049900* BUILD ONE STAGE                                                         
050000* Opens a new stage, scans every unscheduled task for eligibility,        
050100* then closes the stage.  An empty stage with tasks still                 
050200* unscheduled is the cycle-detection case.                                
050300*----------------------------------------------------------------         
050400  D100-STAGE-SWEEP SECTION.                                               
050500 D100-00.                                                                 
050600      ADD 1 TO C9-STAGE-COUNT.                                            
050700      MOVE ZERO TO STG-TASK-COUNT(C9-STAGE-COUNT).                        
050800      PERFORM D110-SCAN-ONE-TASK                                          
050900          VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > TASK-COUNT.             
051000      IF STG-TASK-COUNT(C9-STAGE-COUNT) = ZERO                            
051100          MOVE "DEPENDENCY CYCLE DETECTED" TO MSG-LINE                    
051200          PERFORM Z900-ABEND                                              
051300      END-IF.                                                             
051400 D100-99.                                                                 
051500      EXIT.                                                               
051600                                                                          
051700*----------------------------------------------------------------         
051800* CHECK ONE TASK FOR STAGE ELIGIBILITY                                    
051900* Only tasks not already placed are considered; a task with no            
052000* dependencies is always eligible.                                        
052100*----------------------------------------------------------------         
052200  D110-SCAN-ONE-TASK SECTION.                                             
052300 D110-00.                                                                 
052400      IF TSK-STAGE-NO(C4-I1) NOT = ZERO                                   
052500          GO TO D110-99                                                   
052600      END-IF.                                                             
052700      SET DEPS-READY TO TRUE.                                             
052800      IF NOT TSK-NO-DEPS(C4-I1)                                           
052900          PERFORM D120-CHK-ONE-DEP-RDY                                    
053000              VARYING C4-I2 FROM 1 BY 1                                   
053100              UNTIL C4-I2 > TSK-DEP-COUNT(C4-I1)                          
053200                 OR DEPS-NOT-READY                                        
053300      END-IF.                                                             
053400      IF DEPS-READY                                                       
053500          ADD 1 TO STG-TASK-COUNT(C9-STAGE-COUNT)                         
053600          MOVE C4-I1 TO STG-TASK-NDX-LIST(C9-STAGE-COUNT                  
053700              STG-TASK-COUNT(C9-STAGE-COUNT))                             
053800          MOVE C9-STAGE-COUNT TO TSK-STAGE-NO(C4-I1)                      
053900          ADD 1 TO C9-SCHED-COUNT                                         
054000      END-IF.                                                             
054100 D110-99.                                                                 
054200      EXIT.                                                               
054300                                                                          
054400*----------------------------------------------------------------         
054500* CHECK ONE DEPENDENCY IS SCHEDULED EARLIER                               
054600* A dependency counts as satisfied only when it was scheduled             
054700* into a stage strictly before the one now being built.                   
054800*----------------------------------------------------------------         
054900  D120-CHK-ONE-DEP-RDY SECTION.                                           
055000 D120-00.                                                                 
055100      SET SEARCH-NOT-FOUND TO TRUE.                                       
055200      PERFORM D130-FIND-DEP-NDX                                           
055300          VARYING C4-I3 FROM 1 BY 1                                       
055400          UNTIL C4-I3 > TASK-COUNT OR SEARCH-FOUND.                       
055500      IF TSK-STAGE-NO(C4-I3) = ZERO                                       
055600          OR TSK-STAGE-NO(C4-I3) >= C9-STAGE-COUNT                        
055700          SET DEPS-NOT-READY TO TRUE                                      
055800      END-IF.                                                             
055900 D120-99.                                                                 
056000      EXIT.                                                               
056100                                                                          
056200*----------------------------------------------------------------         
056300* LOCATE ONE DEPENDENCY IN TASK-TABLE                                     
056400*----------------------------------------------------------------         
056500  D130-FIND-DEP-NDX SECTION.                                              
056600 D130-00.                                                                 
056700      IF TSK-NAME(C4-I3) = TSK-DEPENDENCIES(C4-I1 C4-I2)                  
056800          SET SEARCH-FOUND TO TRUE                                        
056900      END-IF.                                                             
057000 D130-99.                                                                 
057100      EXIT.                                                               
057200                                                                          
057300*----------------------------------------------------------------         
057400* PRINT THE WORKFLOW STAGE REPORT                                         
057500* One header/detail/blank-line group per stage, in stage order.           
057600*----------------------------------------------------------------         
057700  E000-PRINT-REPORT SECTION.                                              
057800 E000-00.                                                                 
057900      PERFORM E100-PRINT-ONE-STAGE                                        
058000          VARYING C4-STG FROM 1 BY 1                                      
058100          UNTIL C4-STG > C9-STAGE-COUNT.                                  
058200 E000-99.                                                                 
058300      EXIT.                                                               
058400                                                                          
058500*----------------------------------------------------------------         
058600* PRINT ONE STAGE                                                         
058700*----------------------------------------------------------------         
058800  E100-PRINT-ONE-STAGE SECTION.                                           
058900 E100-00.                                                                 
059000      MOVE SPACES TO STAGE-REPORT-LINE.                                   
059100      PERFORM E105-BUILD-STAGE-NAME.                                      
059200      PERFORM H100-WRITE-STAGE-HEADER.                                    
059300      PERFORM E110-PRINT-ONE-TASK                                         
059400          VARYING C4-I4 FROM 1 BY 1                                       
059500          UNTIL C4-I4 > STG-TASK-COUNT(C4-STG).                           
059600      PERFORM H190-WRITE-BLANK-LINE.                                      
059700 E100-99.                                                                 
059800      EXIT.                                                               
059900                                                                          
060000*----------------------------------------------------------------         
060100* BUILD "STAGEn" INTO STAGE-NAME                                          
060200* Stage numbers here only ever run 1-50 (the task-table limit),           
060300* so a two-position zero-suppressed edit picture is enough; a             
060400* single leading space means the number is one digit.                     
060500*----------------------------------------------------------------         
060600  E105-BUILD-STAGE-NAME SECTION.                                          
060700 E105-00.                                                                 
060800      MOVE C4-STG TO D-STG-EDIT.                                          
060900      IF D-STG-EDIT(1:1) = SPACE                                          
061000          STRING K-STAGE-LIT DELIMITED BY SIZE                            
061100                 D-STG-EDIT(2:1) DELIMITED BY SIZE                        
061200              INTO STAGE-NAME                                             
061300      ELSE                                                                
061400          STRING K-STAGE-LIT DELIMITED BY SIZE                            
061500                 D-STG-EDIT DELIMITED BY SIZE                             
061600              INTO STAGE-NAME                                             
061700      END-IF.                                                             
061800 E105-99.                                                                 
061900      EXIT.                                                               
062000                                                                          
062100*----------------------------------------------------------------         
062200* PRINT ONE TASK LINE WITHIN THE STAGE                                    
062300* C4-I1 becomes this task's TASK-TABLE subscript for the rest             
062400* of the paragraph and for E120/H110 below it.                            
062500*----------------------------------------------------------------         
062600  E110-PRINT-ONE-TASK SECTION.                                            
062700 E110-00.                                                                 
062800      MOVE STG-TASK-NDX-LIST(C4-STG C4-I4) TO C4-I1.                      
062900      MOVE SPACES TO JOB-NAME.                                            
063000      MOVE SPACES TO JOB-TYPE.                                            
063100      MOVE SPACES TO DEPENDS-ON-LIST.                                     
063200      MOVE TSK-NAME(C4-I1) TO JOB-NAME.                                   
063300      MOVE TSK-JOB-TYPE(C4-I1) TO JOB-TYPE.                               
063400      IF NOT TSK-NO-DEPS(C4-I1)                                           
063500          MOVE 1 TO C4-PTR                                                
063600          PERFORM E120-APPEND-ONE-DEP                                     
063700              VARYING C4-I2 FROM 1 BY 1                                   
063800              UNTIL C4-I2 > TSK-DEP-COUNT(C4-I1)                          
063900      END-IF.                                                             
064000      PERFORM H110-WRITE-DETAIL-LINE.                                     
064100 E110-99.                                                                 
064200      EXIT.                                                               
064300                                                                          
064400*----------------------------------------------------------------         
064500* APPEND ONE NAME TO DEPENDS-ON-LIST                                      
064600* Comma-space joined, per the report-formatting rule.                     
064700*----------------------------------------------------------------         
064800  E120-APPEND-ONE-DEP SECTION.                                            
064900 E120-00.                                                                 
065000      IF C4-I2 > 1                                                        
065100          STRING ", " DELIMITED BY SIZE                                   
065200              INTO DEPENDS-ON-LIST                                        
065300              WITH POINTER C4-PTR                                         
065400      END-IF.                                                             
065500      STRING TSK-DEPENDENCIES(C4-I1 C4-I2) DELIMITED BY SPACE             
065600          INTO DEPENDS-ON-LIST                                            
065700          WITH POINTER C4-PTR.                                            
065800 E120-99.                                                                 
065900      EXIT.                                                               
066000                                                                          
066100*----------------------------------------------------------------         
066200* WRITE ONE STAGE HEADER LINE                                             
066300*----------------------------------------------------------------         
066400  H100-WRITE-STAGE-HEADER SECTION.                                        
066500 H100-00.                                                                 
066600      MOVE SPACES TO STAGE-RPT-REC.                                       
066700      MOVE STAGE-NAME TO STAGE-RPT-REC(1:10).                             
066800      WRITE STAGE-RPT-REC.                                                
066900 H100-99.                                                                 
067000      EXIT.                                                               
067100                                                                          
067200*----------------------------------------------------------------         
067300* WRITE ONE TASK DETAIL LINE                                              
067400* "<name>: <job type>" with the "(depends_on: ...)" suffix                
067500* only when DEPENDS-ON-LIST is not blank.                                 
067600*----------------------------------------------------------------         
067700  H110-WRITE-DETAIL-LINE SECTION.                                         
067800 H110-00.                                                                 
067900      MOVE SPACES TO STAGE-RPT-REC.                                       
068000      MOVE 1 TO C4-PTR.                                                   
068100      STRING JOB-NAME DELIMITED BY SPACE                                  
068200             ": " DELIMITED BY SIZE                                       
068300             JOB-TYPE DELIMITED BY SPACE                                  
068400          INTO STAGE-RPT-REC                                              
068500          WITH POINTER C4-PTR.                                            
068600      IF DEPENDS-ON-LIST NOT = SPACES                                     
068700          STRING " (depends_on: " DELIMITED BY SIZE                       
068800                 DEPENDS-ON-LIST DELIMITED BY SPACE                       
068900                 ")" DELIMITED BY SIZE                                    
069000              INTO STAGE-RPT-REC                                          
069100              WITH POINTER C4-PTR                                         
069200      END-IF.                                                             
069300      WRITE STAGE-RPT-REC.                                                
069400 H110-99.                                                                 
069500      EXIT.                                                               
069600                                                                          
069700*----------------------------------------------------------------         
069800* WRITE THE PER-STAGE BLANK SEPARATOR                                     
069900*----------------------------------------------------------------         
070000  H190-WRITE-BLANK-LINE SECTION.                                          
070100 H190-00.                                                                 
070200      MOVE SPACES TO STAGE-RPT-REC.                                       
070300      WRITE STAGE-RPT-REC.                                                
070400 H190-99.                                                                 
070500      EXIT.                                                               
070600                                                                          
070700*----------------------------------------------------------------         
070800* SHUT DOWN                                                               
070900* Sets the return code and completion counts for the driver,              
071000* displays the Ops trace line, and closes the files either way.           
071100*----------------------------------------------------------------         
071200  B090-ENDE SECTION.                                                      
071300 B090-00.                                                                 
071400      IF PRG-ABORT                                                        
071500          DISPLAY "WSCHGN0M *** RUN ABORTED - " MSG-LINE                  
071600          MOVE 9999 TO LINK-RC                                            
071700      ELSE                                                                
071800          MOVE ZERO TO LINK-RC                                            
071900          MOVE TASK-COUNT TO LINK-TASK-COUNT                              
072000          MOVE C9-STAGE-COUNT TO LINK-STAGE-COUNT                         
072100          MOVE C9-STAGE-COUNT TO D-STG-CNT                                
072200          STRING "WSCHGN0M -- " DELIMITED BY SIZE                         
072300                 TASK-COUNT DELIMITED BY SIZE                             
072400                 " TASKS SCHEDULED INTO " DELIMITED BY SIZE               
072500                 D-STG-CNT DELIMITED BY SIZE                              
072600                 " STAGES" DELIMITED BY SIZE                              
072700              INTO MSG-LINE                                               
072800          DISPLAY MSG-LINE                                                
072900      END-IF.                                                             
073000      PERFORM F900-CLOSE-FILES.                                           
073100 B090-99.                                                                 
073200      EXIT.                                                               
073300                                                                          
073400*----------------------------------------------------------------         
073500* CLOSE FILES                                                             
073600*----------------------------------------------------------------         
073700  F900-CLOSE-FILES SECTION.                                               
073800 F900-00.                                                                 
073900      CLOSE TASKS-IN.                                                     
074000      CLOSE STAGE-RPT.                                                    
074100 F900-99.                                                                 
074200      EXIT.                                                               
074300                                                                          
074400*----------------------------------------------------------------         
074500* FATAL ERROR - SET ABORT RETURN CODE                                     
074600* Common landing spot for every fatal-error rule in task-table            
074700* build-up and stage scheduling; MSG-LINE is set by the caller            
074800* before this is performed.                                               
074900*----------------------------------------------------------------         
075000  Z900-ABEND SECTION.                                                     
075100 Z900-00.                                                                 
075200      SET PRG-ABORT TO TRUE.                                              
075300      MOVE 9999 TO LINK-RC.                                               
075400      DISPLAY "WSCHGN0M *** " MSG-LINE.                                   
075500 Z900-99.                                                                 
075600      EXIT.                                                               
075700                                                                          
