000100*                                                                         
000200*----------------------------------------------------------               
000300* WSCHRPC  --  STAGE-REPORT-LINE                                          
000400*----------------------------------------------------------               
000500* Working fields for one line of the Workflow Stage Report.               
000600* STAGE-NAME is filled (and the rest left blank) for a                    
000700* stage-header line; JOB-NAME/JOB-TYPE/DEPENDS-ON-LIST are                
000800* filled (STAGE-NAME left blank) for a task detail line.                  
000900* E100-PRINT-ONE-STAGE strings these into the print line.                 
001000*----------------------------------------------------------               
001100* Maint history:                                                          
001200*  1984-02-14 DKR  WSCH-118  Original layout.                             
001300*----------------------------------------------------------               
001400 01  STAGE-REPORT-LINE.                                                   
001500     05  STAGE-NAME              PIC X(10).                               
001600     05  JOB-NAME                PIC X(08).                               
001700     05  JOB-TYPE                PIC X(12).                               
001800     05  DEPENDS-ON-LIST         PIC X(80).                               
001900     05  FILLER                  PIC X(10).                               
002000*                                                                         
