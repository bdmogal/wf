000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                         
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                         
000300 ?NOLMAP, SYMBOLS, INSPECT                                                
000400 ?SAVE ALL                                                                
000500 ?SAVEABEND                                                               
000600 ?LINES 66                                                                
000700 ?CHECK 3                                                                 
000800                                                                          
000900  IDENTIFICATION DIVISION.                                                
001000                                                                          
001100  PROGRAM-ID.       WSCHDR0O.                                             
001200  AUTHOR.           D K ROSEN.                                            
001300  INSTALLATION.     CENTRAL COMPUTER CENTER - BATCH SCHEDULING.           
001400  DATE-WRITTEN.     02/14/84.                                             
001500  DATE-COMPILED.                                                          
001600  SECURITY.         UNCLASSIFIED - INTERNAL USE ONLY.                     
001700                                                                          
001800*****************************************************************         
001900* Last Change       :: 2003-02-19                                         
002000* Last Version      :: C.03.00                                            
002100* Short Description :: Workflow Stage Scheduler - driver                  
002200*                                                                         
002300* Change History (update version + date above when changed)               
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!          
002500*----------------------------------------------------------------         
002600* Vers.   | Date       | By  | Comment                                    
002700*---------|------------|-----|--------------------------------            
002800* A.00.00 | 1984-02-14 | DKR | WSCH-118 Original coding.                  
002900* A.01.00 | 1989-05-30 | RTH | WSCH-205 Report abort from module          
003000*         |            |     | return code instead of STOP RUN 99.        
003100* B.00.00 | 1994-03-18 | RTH | WSCH-331 Rewritten against the new         
003200*         |            |     | shop batch-driver framework - calls        
003300*         |            |     | WSCHGN0M instead of doing its own          
003400*         |            |     | file I/O.                                  
003500* B.01.00 | 1998-01-06 | PJL | WSCH-402 Y2K review completed - the        
003600*         |            |     | run-date banner is display only, no        
003700*         |            |     | date arithmetic is performed here.         
003800* C.00.00 | 1998-11-09 | DKR | WSCH-410 Corrected stage numbering         
003900*         |            |     | for runs of more than 9 stages.            
004000*         |            |     | (see WSCHGN0M change, same date.)          
004100* C.01.00 | 1999-01-11 | MTF | WSCH-417 Display task/stage counts         
004200*         |            |     | returned by WSCHGN0M on completion.        
004300* C.02.00 | 2002-06-05 | TWK | WSCH-455 No code change here - see         
004400*         |            |     | WSCHGN0M change of the same date           
004500*         |            |     | (stage-name literal case).                 
004600* C.03.00 | 2003-02-19 | RTH | WSCH-461 Removed the dead                  
004700*         |            |     | W-COUNTS-COMBINED/W-COUNTS-TEXT            
004800*         |            |     | work area - never read after the           
004900*         |            |     | MOVE, the completion banner uses           
005000*         |            |     | D-NUM3/D-NUM2 instead.  (See               
005100*         |            |     | WSCHGN0M change, same date.)               
005200*----------------------------------------------------------------         
005300*                                                                         
005400* Program Description                                                     
005500* --------------------                                                    
005600*                                                                         
005700* Batch entry point for the Workflow Stage Scheduler.  Builds the         
005800* LINK-REC parameter block, CALLs WSCHGN0M to do the file I/O and         
005900* scheduling, and reports success or abend from the return code           
006000* WSCHGN0M hands back.  Carries no business logic of its own - all        
006100* file access lives in the called module.                                 
006200*                                                                         
006300*****************************************************************         
006400*                                                                         
006500  ENVIRONMENT DIVISION.                                                   
006600                                                                          
006700  CONFIGURATION SECTION.                                                  
006800  SPECIAL-NAMES.                                                          
006900      SWITCH-15 IS SHOW-VERSION-SW ON STATUS IS SHOW-VERSION.             
007000                                                                          
007100  INPUT-OUTPUT SECTION.                                                   
007200  FILE-CONTROL.                                                           
007300                                                                          
007400  DATA DIVISION.                                                          
007500  WORKING-STORAGE SECTION.                                                
007600                                                                          
007700*----------------------------------------------------------------         
007800* COMP-FELDER - binary counters (none of the module's file I/O            
007900* lives here - just the return-code / count fields below).                
008000*----------------------------------------------------------------         
008100  01  COMP-FELDER.                                                        
008200      05  C4-DUMMY               PIC S9(04) COMP VALUE ZERO.              
008300      05  FILLER                 PIC X(04).                               
008400                                                                          
008500*----------------------------------------------------------------         
008600* DISPLAY-FELDER - zoned work fields for the completion banner.           
008700*----------------------------------------------------------------         
008800  01  DISPLAY-FELDER.                                                     
008900      05  D-NUM2                 PIC 9(02).                               
009000      05  D-NUM3                 PIC 9(03).                               
009100      05  D-NUM4                 PIC -9(04).                              
009200      05  FILLER                 PIC X(04).                               
009300                                                                          
009400*----------------------------------------------------------------         
009500* KONSTANTE-FELDER - literals.                                            
009600*----------------------------------------------------------------         
009700  01  KONSTANTE-FELDER.                                                   
009800      05  K-MODUL                PIC X(08) VALUE "WSCHDR0O".              
009900      05  FILLER                 PIC X(04).                               
010000                                                                          
010100*----------------------------------------------------------------         
010200* SCHALTER - run-status switch.                                           
010300*----------------------------------------------------------------         
010400  01  SCHALTER.                                                           
010500      05  PRG-STATUS             PIC 9      VALUE ZERO.                   
010600          88  PRG-OK                        VALUE ZERO.                   
010700          88  PRG-ABORT                     VALUE 1.                      
010800      05  FILLER                 PIC X(04).                               
010900                                                                          
011000*----------------------------------------------------------------         
011100* WORK-FELDER - scratch text area for the completion banner.              
011200*----------------------------------------------------------------         
011300  01  WORK-FELDER.                                                        
011400      05  MSG-LINE               PIC X(60).                               
011500      05  FILLER                 PIC X(04).                               
011600                                                                          
011700*----------------------------------------------------------------         
011800* Run date, broken out for the startup banner.                            
011900*----------------------------------------------------------------         
012000  01  W-RUN-DATE-STD             PIC 9(06).                               
012100  01  W-RUN-DATE-R REDEFINES W-RUN-DATE-STD.                              
012200      05  W-RUN-YY              PIC 9(02).                                
012300      05  W-RUN-MM              PIC 9(02).                                
012400      05  W-RUN-DD              PIC 9(02).                                
012500                                                                          
012600*----------------------------------------------------------------         
012700* LINK-REC - built here, passed by reference into WSCHGN0M.               
012800*----------------------------------------------------------------         
012900  01  LINK-REC.                                                           
013000      05  LINK-HDR.                                                       
013100          10  LINK-RC            PIC S9(04) COMP.                         
013200      05  LINK-DATA.                                                      
013300          10  LINK-TASK-COUNT    PIC 9(03).                               
013400          10  LINK-STAGE-COUNT   PIC 9(02).                               
013500          10  FILLER             PIC X(02).                               
013600  01  LINK-REC-DUMP REDEFINES LINK-REC                                    
013700                                 PIC X(09).                               
013800                                                                          
013900  PROCEDURE DIVISION.                                                     
014000                                                                          
014100*----------------------------------------------------------------         
014200* MAIN CONTROL                                                            
014300* Version-display switch short-circuits the whole run before              
014400* anything is set up.                                                     
014500*----------------------------------------------------------------         
014600  A100-STEUERUNG SECTION.                                                 
014700 A100-00.                                                                 
014800      IF SHOW-VERSION                                                     
014900          DISPLAY K-MODUL " -- " FUNCTION WHEN-COMPILED                   
015000          STOP RUN                                                        
015100      END-IF.                                                             
015200      PERFORM B000-VORLAUF.                                               
015300      PERFORM B100-VERARBEITUNG.                                          
015400      PERFORM B090-ENDE.                                                  
015500      STOP RUN.                                                           
015600 A100-99.                                                                 
015700      EXIT.                                                               
015800                                                                          
015900*----------------------------------------------------------------         
016000* BUILD THE LINK-REC PARAMETER BLOCK                                      
016100*----------------------------------------------------------------         
016200  B000-VORLAUF SECTION.                                                   
016300 B000-00.                                                                 
016400      ACCEPT W-RUN-DATE-STD FROM DATE.                                    
016500      DISPLAY K-MODUL " -- RUN DATE " W-RUN-MM "/"                        
016600          W-RUN-DD "/" W-RUN-YY.                                          
016700      MOVE ZERO TO LINK-RC.                                               
016800      MOVE ZERO TO LINK-TASK-COUNT.                                       
016900      MOVE ZERO TO LINK-STAGE-COUNT.                                      
017000 B000-99.                                                                 
017100      EXIT.                                                               
017200                                                                          
017300*----------------------------------------------------------------         
017400* CALL THE SCHEDULER MODULE                                               
017500* WSCHGN0M does all of the file I/O; this driver only inspects            
017600* the return code it hands back.                                          
017700*----------------------------------------------------------------         
017800  B100-VERARBEITUNG SECTION.                                              
017900 B100-00.                                                                 
018000      CALL "WSCHGN0M" USING LINK-REC.                                     
018100      EVALUATE LINK-RC                                                    
018200          WHEN ZERO                                                       
018300              CONTINUE                                                    
018400          WHEN 9999                                                       
018500              SET PRG-ABORT TO TRUE                                       
018600          WHEN OTHER                                                      
018700              MOVE LINK-RC TO D-NUM4                                      
018800              DISPLAY K-MODUL " *** UNKNOWN RC " D-NUM4                   
018900                  " FROM WSCHGN0M"                                        
019000              SET PRG-ABORT TO TRUE                                       
019100      END-EVALUATE.                                                       
019200 B100-99.                                                                 
019300      EXIT.                                                               
019400                                                                          
019500*----------------------------------------------------------------         
019600* COMPLETION BANNER                                                       
019700* On success, echoes the task/stage counts WSCHGN0M returned;             
019800* on failure, dumps the raw LINK-REC bytes for Ops to attach to           
019900* the incident ticket.                                                    
020000*----------------------------------------------------------------         
020100  B090-ENDE SECTION.                                                      
020200 B090-00.                                                                 
020300      IF PRG-ABORT                                                        
020400          DISPLAY ">>> WORKFLOW STAGE SCHEDULER - RUN ABORTED <<<"        
020500          DISPLAY "LINK-REC RAW: " LINK-REC-DUMP                          
020600      ELSE                                                                
020700          MOVE LINK-TASK-COUNT TO D-NUM3                                  
020800          MOVE LINK-STAGE-COUNT TO D-NUM2                                 
020900          STRING ">>> WORKFLOW STAGE SCHEDULER - "                        
021000                 DELIMITED BY SIZE                                        
021100                 D-NUM3 DELIMITED BY SIZE                                 
021200                 " TASKS INTO " DELIMITED BY SIZE                         
021300                 D-NUM2 DELIMITED BY SIZE                                 
021400                 " STAGES - OK <<<" DELIMITED BY SIZE                     
021500              INTO MSG-LINE                                               
021600          DISPLAY MSG-LINE                                                
021700      END-IF.                                                             
021800 B090-99.                                                                 
021900      EXIT.                                                               
022000                                                                          
