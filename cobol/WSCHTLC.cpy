000100*                                                                         
000200*----------------------------------------------------------               
000300* WSCHTLC  --  TASK-LIST-RECORD  (control record)                         
000400*----------------------------------------------------------               
000500* One per run.  Carries the count of tasks declared for                   
000600* this run and the ordered list of task names -- the order                
000700* the detail records must follow on TASKS-IN.                             
000800*----------------------------------------------------------               
000900* Maint history:                                                          
001000*  1984-02-14 DKR  WSCH-118  Original layout.                             
001100*  1991-07-09 MTF  WSCH-266  Raised table from 25 to 50                   
001200*                            entries per user request.                    
001300*----------------------------------------------------------               
001400 01  TASK-LIST-RECORD.                                                    
001500     05  TASK-COUNT              PIC 9(03).                               
001600     05  TASK-COUNT-X REDEFINES                                           
001700         TASK-COUNT              PIC X(03).                               
001800     05  TASK-NAMES                                                       
001900             OCCURS 1 TO 50 TIMES                                         
002000             DEPENDING ON TASK-COUNT                                      
002100             INDEXED BY TASK-NDX PIC X(08).                               
002200     05  FILLER                  PIC X(05).                               
002300*                                                                         
